000100*****************************************************************         
000110*    CPRESTAB                                                  *          
000120*    TABLA DE CODIGOS DE RESULTADO POR CANDIDATO               *          
000130*    ORDEN CANONICO (REGLA S4) Y ATRIBUTOS GANADOR/EMPATE       *         
000140*****************************************************************         
000150*    HISTORIA:                                                            
000160*    1991-09-05 RRG  ALTA ORIGINAL DE LA TABLA.                   RRG0905 
000170*    2011-04-18 NBIAGGI  AGREGADO EL CODIGO 10 (PERDEDOR                  
000180*               EMPATADO SIN CUPO) PEDIDO POR JUNTA                       
000190*               ELECTORAL.                                        NBG0418 
000200*    2018-07-23 QROJAS  LA TABLA SE DEJA FIJA POR VALUE -                 
000210*               NO SE LEE DE ARCHIVO NI DE TABLA DB2.             QRJ0723 
000220*****************************************************************         
000230*    TABLA INICIALIZADA POR VALUE (10 GRUPOS FIJOS) Y LUEGO               
000240*    REDEFINIDA COMO ARREGLO DE BUSQUEDA (TECNICA HABITUAL DEL            
000250*    SHOP PARA TABLAS CHICAS QUE NO CAMBIAN EN EJECUCION).                
000260 01  TAB-RESULTADO-INIC.                                                  
000270    03  FILLER.                                                           
000280        05  FILLER          PIC 9(02)   VALUE 01.                         
000290        05  FILLER          PIC X(17)   VALUE 'WINNER'.                   
000300        05  FILLER          PIC X       VALUE 'Y'.                        
000310        05  FILLER          PIC X       VALUE 'N'.                        
000320    03  FILLER.                                                           
000330        05  FILLER          PIC 9(02)   VALUE 02.                         
000340        05  FILLER          PIC X(17)   VALUE 'QUOTA-WINNER'.             
000350        05  FILLER          PIC X       VALUE 'Y'.                        
000360        05  FILLER          PIC X       VALUE 'N'.                        
000370    03  FILLER.                                                           
000380        05  FILLER          PIC 9(02)   VALUE 03.                         
000390        05  FILLER          PIC X(17)   VALUE 'COMPROMISE-WINNER'.        
000400        05  FILLER          PIC X       VALUE 'Y'.                        
000410        05  FILLER          PIC X       VALUE 'N'.                        
000420    03  FILLER.                                                           
000430        05  FILLER          PIC 9(02)   VALUE 04.                         
000440        05  FILLER          PIC X(17)   VALUE 'TIED-WINNER'.              
000450        05  FILLER          PIC X       VALUE 'Y'.                        
000460        05  FILLER          PIC X       VALUE 'Y'.                        
000470    03  FILLER.                                                           
000480        05  FILLER          PIC 9(02)   VALUE 05.                         
000490        05  FILLER          PIC X(17)   VALUE 'TIED-LOSER'.               
000500        05  FILLER          PIC X       VALUE 'N'.                        
000510        05  FILLER          PIC X       VALUE 'Y'.                        
000520    03  FILLER.                                                           
000530        05  FILLER          PIC 9(02)   VALUE 06.                         
000540        05  FILLER          PIC X(17)   VALUE 'LOSER'.                    
000550        05  FILLER          PIC X       VALUE 'N'.                        
000560        05  FILLER          PIC X       VALUE 'N'.                        
000570    03  FILLER.                                                           
000580        05  FILLER          PIC 9(02)   VALUE 07.                         
000590        05  FILLER          PIC X(17)   VALUE 'EARLY-LOSER'.              
000600        05  FILLER          PIC X       VALUE 'N'.                        
000610        05  FILLER          PIC X       VALUE 'N'.                        
000620    03  FILLER.                                                           
000630        05  FILLER          PIC 9(02)   VALUE 08.                         
000640        05  FILLER          PIC X(17)   VALUE 'TIED-EARLY-LOSER'.         
000650        05  FILLER          PIC X       VALUE 'N'.                        
000660        05  FILLER          PIC X       VALUE 'Y'.                        
000670    03  FILLER.                                                           
000680        05  FILLER          PIC 9(02)   VALUE 09.                         
000690        05  FILLER          PIC X(17)   VALUE 'SORE-LOSER'.               
000700        05  FILLER          PIC X       VALUE 'N'.                        
000710        05  FILLER          PIC X       VALUE 'N'.                        
000720    03  FILLER.                                                           
000730        05  FILLER          PIC 9(02)   VALUE 10.                         
000740        05  FILLER          PIC X(17)   VALUE 'TIED-SORE-LOSER'.          
000750        05  FILLER          PIC X       VALUE 'N'.                        
000760        05  FILLER          PIC X       VALUE 'Y'.                        
000770*                                                                         
000780 01  TAB-RESULTADO REDEFINES TAB-RESULTADO-INIC.                          
000790    03  TAB-RES-ENTRY           OCCURS 10 TIMES                           
000800                                 INDEXED BY TAB-RES-INDEX.                
000810        05  TAB-RES-CODIGO      PIC 9(02).                                
000820        05  TAB-RES-NOMBRE      PIC X(17).                                
000830        05  TAB-RES-GANA-FLAG   PIC X.                                    
000840            88  TAB-RES-ES-GANADOR         VALUE 'Y'.                     
000850        05  TAB-RES-EMPATE-FLAG PIC X.                                    
000860            88  TAB-RES-ES-EMPATE          VALUE 'Y'.                     
000870*****************************************************************         
