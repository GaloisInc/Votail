000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. PGMESCEN.                                                    
000120 AUTHOR. R RODRIGUEZ GOMEZ.                                               
000130 INSTALLATION. DIRECCION DE SISTEMAS - JUNTA ELECTORAL.                   
000140 DATE-WRITTEN. 09/05/91.                                                  
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENCIAL - USO EXCLUSIVO DEL ESCRUTINIO.                   
000170*                                                                         
000180*****************************************************************         
000190*                                                               *         
000200*    PGMESCEN  -  CLASIFICACION DE ESCENARIOS DE RESULTADO     *          
000210*    =========================================================  *         
000220*    SEGUNDO PASO DEL JOB DE ESCRUTINIO POR VOTO UNICO          *         
000230*    TRANSFERIBLE (PR-STV). PROCESA EL ARCHIVO ENTESC, UN       *         
000240*    ESCENARIO POR REGISTRO CON LOS CODIGOS DE RESULTADO DE     *         
000250*    CADA CANDIDATO, Y DEJA EN SALESC LA FORMA CANONICA DEL     *         
000260*    ESCENARIO JUNTO CON LOS INDICADORES DE GANADORES Y DE      *         
000270*    EMPATE.  ABRE EN EXTEND EL MISMO RPTCTL QUE DEJO           *         
000280*    PGMBOLET Y AGREGA LA SECCION DE ESCENARIOS.                *         
000290*                                                               *         
000300*****************************************************************         
000310*    HISTORIA DE CAMBIOS:                                                 
000320*    91/09/05 RRG  PROGRAMA ORIGINAL.                             RRG9109 
000330*    93/01/11 MGOMEZ  SE AGREGA CONTADOR DE ESCENARIOS                    
000340*             RECHAZADOS AL REPORTE DE CONTROL.                   MGZ9301 
000350*    95/06/14 LBIDEGAIN  VALIDACION S8: EXIGE AL MENOS                    
000360*             UN GANADOR Y UN PERDEDOR POR ESCENARIO.             LBG9506 
000370*    98/11/09 OVIEDO  REVISION Y2K - EL PROGRAMA NO                       
000380*             ALMACENA FECHAS DE 2 DIGITOS DE ANIO EN                     
000390*             ARCHIVO; SOLO ACCEPT FROM DATE PARA                         
000400*             ENCABEZADO DE REPORTE. SIN IMPACTO.                 OVD9811 
000410*    99/04/05 OVIEDO  CIERRE REVISION Y2K - APROBADO                      
000420*             POR CONTROL DE CALIDAD.                             OVD9904 
000430*    11/04/18 NBIAGGI  SE AGREGA LA FORMA CANONICA                        
000440*             (REGLA S4) Y LOS DOS INDICADORES DE                         
000450*             EMPATE (REGLAS S2/S3) AL LAYOUT DE SALIDA.          NBG1104 
000460*    11/04/20 NBIAGGI  SE AGREGA EL CALCULO TEORICO DE                    
000470*             CANTIDAD DE ESCENARIOS (REGLAS S6/S7) PARA                  
000480*             LA CANTIDAD DE RESULTADOS MAS FRECUENTE                     
000490*             DEL LOTE.                                           NBG1104 
000500*    18/07/24 QROJAS  LIMPIEZA GENERAL DE COMENTARIOS Y                   
000510*             PASAJE DE CONTADORES A USAGE COMP POR                       
000520*             NORMA DE PROGRAMACION DEL SHOP.                     QRJ1807 
000530*****************************************************************         
000540 ENVIRONMENT DIVISION.                                                    
000550 CONFIGURATION SECTION.                                                   
000560*                                                                         
000570 SPECIAL-NAMES.                                                           
000580    C01 IS TOP-OF-FORM.                                                   
000590*                                                                         
000600 INPUT-OUTPUT SECTION.                                                    
000610 FILE-CONTROL.                                                            
000620*                                                                         
000630    SELECT ENTESC ASSIGN DDENTESC                                         
000640    FILE STATUS IS FS-ENTESC.                                             
000650*                                                                         
000660    SELECT SALESC ASSIGN DDSALESC                                         
000670    FILE STATUS IS FS-SALESC.                                             
000680*                                                                         
000690    SELECT RPTCTL ASSIGN DDRPTCTL                                         
000700    FILE STATUS IS FS-RPTCTL.                                             
000710*                                                                         
000720*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
000730 DATA DIVISION.                                                           
000740 FILE SECTION.                                                            
000750*                                                                         
000760 FD  ENTESC                                                               
000770    BLOCK CONTAINS 0 RECORDS                                              
000780    RECORDING MODE IS F.                                                  
000790 01  REG-ENTESC                 PIC X(48).                                
000800*                                                                         
000810 FD  SALESC                                                               
000820    BLOCK CONTAINS 0 RECORDS                                              
000830    RECORDING MODE IS F.                                                  
000840 01  REG-SALESC                 PIC X(50).                                
000850*                                                                         
000860 FD  RPTCTL                                                               
000870    BLOCK CONTAINS 0 RECORDS                                              
000880    RECORDING MODE IS F.                                                  
000890 01  REG-RPTCTL                 PIC X(80).                                
000900*                                                                         
000910 WORKING-STORAGE SECTION.                                                 
000920*=======================*                                                 
000930*                                                                         
000940*----------- ARCHIVOS ------------------------------------------          
000950 77  FS-ENTESC                  PIC XX         VALUE SPACES.              
000960 77  FS-SALESC                  PIC XX         VALUE SPACES.              
000970 77  FS-RPTCTL                  PIC XX         VALUE SPACES.              
000980*                                                                         
000990 77  WS-STATUS-FIN               PIC X.                                   
001000    88  WS-FIN-LECTURA                         VALUE 'Y'.                 
001010    88  WS-NO-FIN-LECTURA                      VALUE 'N'.                 
001020*                                                                         
001030*----------- CONSTANTES DE CORRIDA ------------------------------         
001040*    TOPE DE CANDIDATOS PARA EL CALCULO TEORICO DE CANTIDAD DE            
001050*    ESCENARIOS (REGLA S7); POR ENCIMA DE ESTE TOPE SE INFORMA            
001060*    EL CENTINELA DE DESBORDE (TODOS NUEVES).                             
001070 01  CT-CONSTANTES.                                                       
001080    03  CT-CANDIDATOS-TOPE       PIC 9(02)  USAGE COMP  VALUE 12.         
001090    03  CT-CANDIDATOS-MIN        PIC 9(02)  USAGE COMP  VALUE 2.          
001100    03  FILLER                  PIC X(01)         VALUE SPACE.            
001110*                                                                         
001120*----------- VARIABLES DE PROCESO -------------------------------         
001130 77  WS-ESC-IDX                 PIC S9(04) USAGE COMP  VALUE 0.           
001140 77  WS-ESC-POS                 PIC S9(04) USAGE COMP  VALUE 0.           
001150 77  WS-ESC-GANAD-CANT           PIC 9(02)  USAGE COMP  VALUE 0.          
001160*                                                                         
001170 77  WS-ESC-VALIDO-FLAG          PIC X                  VALUE 'S'.        
001180    88  ESC-VALIDO                                      VALUE 'S'.        
001190    88  ESC-INVALIDO                                    VALUE 'N'.        
001200*                                                                         
001210 77  WS-ESC-EMPATE-FLAG          PIC X                  VALUE 'N'.        
001220    88  ESC-HAY-EMPATE                                  VALUE 'S'.        
001230    88  ESC-SIN-EMPATE                                  VALUE 'N'.        
001240*                                                                         
001250 77  WS-ESC-EMPPERD-FLAG         PIC X                  VALUE 'N'.        
001260    88  ESC-HAY-EMPPERD                                 VALUE 'S'.        
001270    88  ESC-SIN-EMPPERD                                 VALUE 'N'.        
001280*                                                                         
001290*----------- FRECUENCIA DE CODIGO DE RESULTADO (REGLA S4) -------         
001300*    CONTADOR POR CODIGO (01-10) DEL ESCENARIO QUE SE ESTA                
001310*    PROCESANDO; SE ACUMULA EN 2210-CONTAR-1-COD-I Y SE USA               
001320*    EN 2200-CANONIZAR-I PARA ARMAR LA FORMA CANONICA POR                 
001330*    CUENTA-Y-COPIA (ORDEN DE LA TABLA CPRESTAB).                         
001340 01  WS-ESC-CONTEO.                                                       
001350    03  WS-ESC-CONT-POR-COD      OCCURS 10 TIMES                          
001360                                 INDEXED BY WS-ESC-COD-INDEX              
001370                                 PIC 9(02)  USAGE COMP.                   
001380    03  FILLER                  PIC X(01)         VALUE SPACE.            
001390*                                                                         
001400*    CONTEO DEL ESCENARIO ANTERIOR, PARA LA COMPARACION DE                
001410*    EQUIVALENCIA CONTRA EL ESCENARIO RECIEN LEIDO (REGLA S5).            
001420 01  WS-ESC-CONTEO-ANT.                                                   
001430    03  WS-ESC-CONT-ANT-COD      OCCURS 10 TIMES                          
001440                                 INDEXED BY WS-ESC-ANT-INDEX              
001450                                 PIC 9(02)  USAGE COMP.                   
001460    03  FILLER                  PIC X(01)         VALUE SPACE.            
001470*                                                                         
001480 77  WS-ESC-EQUIV-FLAG           PIC X                  VALUE 'N'.        
001490    88  ESC-ES-EQUIVALENTE                              VALUE 'S'.        
001500    88  ESC-NO-ES-EQUIVALENTE                           VALUE 'N'.        
001510*                                                                         
001520*----------- CALCULO TEORICO DE ESCENARIOS (REGLAS S6/S7) -------         
001530 77  WS-ESC-N-VALOR              PIC 9(09) USAGE COMP   VALUE 0.          
001540 77  WS-ESC-T-VALOR              PIC 9(09) USAGE COMP   VALUE 0.          
001550 77  WS-ESC-CALC-W               PIC S9(04) USAGE COMP  VALUE 0.          
001560 77  WS-ESC-CALC-L               PIC S9(04) USAGE COMP  VALUE 0.          
001570 77  WS-ESC-CALC-IDX             PIC S9(04) USAGE COMP  VALUE 0.          
001580*                                                                         
001590*    CENTINELA DE DESBORDE (TODOS NUEVES) PARA CUANDO LA                  
001600*    CANTIDAD DE CANDIDATOS SUPERA EL TOPE CT-CANDIDATOS-TOPE.            
001610 77  WS-ESC-T-DESB          PIC 9(09) USAGE COMP VALUE 999999999.         
001620*                                                                         
001630*    FRECUENCIA DE CADA CANTIDAD DE RESULTADOS (2 A 20) VISTA             
001640*    EN EL LOTE, PARA DETERMINAR LA CANTIDAD MAS FRECUENTE AL             
001650*    FINALIZAR (REGLA S7 - "MOST COMMON OUTCOME-COUNT SEEN").             
001660 01  WS-ESC-FRECUENCIAS.                                                  
001670    03  WS-ESC-FREC-CANT         OCCURS 20 TIMES                          
001680                                 INDEXED BY WS-ESC-FREC-INDEX             
001690                                 PIC 9(05)  USAGE COMP.                   
001700    03  FILLER                  PIC X(01)         VALUE SPACE.            
001710*                                                                         
001720 77  WS-ESC-FREC-MODAL            PIC 9(02) USAGE COMP  VALUE 0.          
001730 77  WS-ESC-FREC-MODAL-VAL        PIC 9(05) USAGE COMP  VALUE 0.          
001740*                                                                         
001750*----------- ACUMULADORES ----------------------------------------        
001760 01  WS-ESC-TOTALES.                                                      
001770    03  WS-ESC-LEIDOS            PIC 9(07)  USAGE COMP  VALUE 0.          
001780    03  WS-ESC-RECHAZADOS        PIC 9(07)  USAGE COMP  VALUE 0.          
001790    03  WS-ESC-ESCRITOS          PIC 9(07)  USAGE COMP  VALUE 0.          
001800    03  WS-ESC-EMPATADOS         PIC 9(07)  USAGE COMP  VALUE 0.          
001810    03  FILLER                  PIC X(01)         VALUE SPACE.            
001820*                                                                         
001830*    VISTA DE LOS MISMOS 4 CONTADORES COMO ARREGLO, USADA POR             
001840*    LA TRAZA DE FIN DE LOTE DE LA MISMA MANERA QUE EN PGMBOLET.          
001850 01  WS-ESC-TOTALES-TBL REDEFINES WS-ESC-TOTALES.                         
001860    03  WS-ESC-TOTAL-ENTRY       OCCURS 4 TIMES                           
001870                                 INDEXED BY WS-ESC-TOTAL-INDEX            
001880                                 PIC 9(07)  USAGE COMP.                   
001890    03  FILLER                  PIC X(01).                                
001900*                                                                         
001910*----------- FECHA DE PROCESO ------------------------------------        
001920 01  WS-FECHA-HOY.                                                        
001930    03  WS-FECHA-HOY-AA          PIC 99            VALUE ZEROS.           
001940    03  WS-FECHA-HOY-MM          PIC 99            VALUE ZEROS.           
001950    03  WS-FECHA-HOY-DD          PIC 99            VALUE ZEROS.           
001960    03  FILLER                  PIC X(01)         VALUE SPACE.            
001970*                                                                         
001980*    VISTA NUMERICA CONTINUA DE LA MISMA FECHA.                           
001990 01  WS-FECHA-HOY-NUM REDEFINES WS-FECHA-HOY.                             
002000    03  WS-FECHA-HOY-AAMMDD      PIC 9(06).                               
002010    03  FILLER                  PIC X(01).                                
002020*                                                                         
002030*//////////// COPYS DE LAYOUT //////////////////////////////////          
002040    COPY CPESCENT.                                                        
002050    COPY CPESCSAL.                                                        
002060    COPY CPRESTAB.                                                        
002070    COPY CPRPTCTL.                                                        
002080*////////////////////////////////////////////////////////////////         
002090*                                                                         
002100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
002110 PROCEDURE DIVISION.                                                      
002120*                                                                         
002130 MAIN-PROGRAM-INICIO.                                                     
002140*                                                                         
002150    PERFORM 1000-INICIO-I   THRU 1000-INICIO-F                            
002160    PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F                           
002170                                 UNTIL WS-FIN-LECTURA                     
002180    PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.                            
002190*                                                                         
002200 MAIN-PROGRAM-FINAL. GOBACK.                                              
002210*                                                                         
002220*--------------------------------------------------------------           
002230 1000-INICIO-I.                                                           
002240*                                                                         
002250    ACCEPT WS-FECHA-HOY FROM DATE                                         
002260    SET WS-NO-FIN-LECTURA TO TRUE                                         
002270*                                                                         
002280    PERFORM 1010-INIC-FREC-I THRU 1010-INIC-FREC-F                        
002290       VARYING WS-ESC-FREC-INDEX FROM 1 BY 1                              
002300       UNTIL WS-ESC-FREC-INDEX > 20                                       
002310*                                                                         
002320    PERFORM 1020-INIC-CONT-ANT-I THRU 1020-INIC-CONT-ANT-F                
002330       VARYING WS-ESC-ANT-INDEX FROM 1 BY 1                               
002340       UNTIL WS-ESC-ANT-INDEX > 10                                        
002350*                                                                         
002360    OPEN INPUT ENTESC                                                     
002370    IF FS-ENTESC IS NOT EQUAL '00'                                        
002380       DISPLAY '* ERROR EN OPEN ENTESC = ' FS-ENTESC                      
002390       SET WS-FIN-LECTURA TO TRUE                                         
002400    END-IF                                                                
002410*                                                                         
002420    OPEN OUTPUT SALESC                                                    
002430    IF FS-SALESC IS NOT EQUAL '00'                                        
002440       DISPLAY '* ERROR EN OPEN SALESC = ' FS-SALESC                      
002450       MOVE 9999 TO RETURN-CODE                                           
002460       SET WS-FIN-LECTURA TO TRUE                                         
002470    END-IF                                                                
002480*                                                                         
002490*    EXTEND: EL RPTCTL YA FUE ABIERTO Y CERRADO POR PGMBOLET              
002500*    EN EL PRIMER PASO DE ESTE MISMO JOB.                                 
002510    OPEN EXTEND RPTCTL                                                    
002520    IF FS-RPTCTL IS NOT EQUAL '00'                                        
002530       DISPLAY '* ERROR EN OPEN EXTEND RPTCTL = ' FS-RPTCTL               
002540       MOVE 9999 TO RETURN-CODE                                           
002550       SET WS-FIN-LECTURA TO TRUE                                         
002560    END-IF                                                                
002570*                                                                         
002580*    PRIMER REGISTRO FUERA DEL LOOP PRINCIPAL                             
002590    PERFORM 2600-LEER-I THRU 2600-LEER-F                                  
002600*                                                                         
002610    IF WS-FIN-LECTURA                                                     
002620       DISPLAY '* ARCHIVO ENTESC VACIO EN INICIO' FS-ENTESC               
002630    END-IF.                                                               
002640*                                                                         
002650 1000-INICIO-F. EXIT.                                                     
002660*                                                                         
002670 1010-INIC-FREC-I.                                                        
002680*                                                                         
002690    MOVE 0 TO WS-ESC-FREC-CANT(WS-ESC-FREC-INDEX).                        
002700*                                                                         
002710 1010-INIC-FREC-F. EXIT.                                                  
002720*                                                                         
002730 1020-INIC-CONT-ANT-I.                                                    
002740*                                                                         
002750    MOVE 0 TO WS-ESC-CONT-ANT-COD(WS-ESC-ANT-INDEX).                      
002760*                                                                         
002770 1020-INIC-CONT-ANT-F. EXIT.                                              
002780*                                                                         
002790*--------------------------------------------------------------           
002800 2000-PROCESO-I.                                                          
002810*                                                                         
002820    PERFORM 2100-VALIDAR-I   THRU 2100-VALIDAR-F                          
002830*                                                                         
002840    IF ESC-VALIDO                                                         
002850       PERFORM 2200-CANONIZAR-I  THRU 2200-CANONIZAR-F                    
002860       PERFORM 2150-CHEQ-GANAPERD-I THRU 2150-CHEQ-GANAPERD-F             
002870    END-IF                                                                
002880*                                                                         
002890    IF ESC-VALIDO                                                         
002900       PERFORM 2300-CLASIFICAR-I THRU 2300-CLASIFICAR-F                   
002910       PERFORM 3300-SON-EQUIV-I  THRU 3300-SON-EQUIV-F                    
002920       PERFORM 4000-CONTAR-ESCEN-I THRU 4000-CONTAR-ESCEN-F               
002930       PERFORM 2500-GRABAR-I     THRU 2500-GRABAR-F                       
002940    ELSE                                                                  
002950       ADD 1 TO WS-ESC-RECHAZADOS                                         
002960       DISPLAY '* ESCENARIO RECHAZADO ID = ' ESC-ID                       
002970    END-IF                                                                
002980*                                                                         
002990    PERFORM 2600-LEER-I THRU 2600-LEER-F.                                 
003000*                                                                         
003010 2000-PROCESO-F. EXIT.                                                    
003020*                                                                         
003030*---- REGLA S8 - VALIDACION DEL ESCENARIO -----------------------         
003040*    PRIMERA PASADA: CANTIDAD DE RESULTADOS Y RANGO DE CODIGO             
003050*    (01-10, SEGUN CPRESTAB). LA PASADA DE GANADOR/PERDEDOR SE            
003060*    HACE APARTE, EN 2150-CHEQ-GANAPERD-I, UNA VEZ ARMADA LA              
003070*    FORMA CANONICA - ASI NINGUN CODIGO FUERA DE RANGO LLEGA A            
003080*    INDEXAR LA TABLA DE CONTEO.                                          
003090 2100-VALIDAR-I.                                                          
003100*                                                                         
003110    SET ESC-VALIDO TO TRUE                                                
003120*                                                                         
003130    IF ESC-RES-CANT < CT-CANDIDATOS-MIN                                   
003140       SET ESC-INVALIDO TO TRUE                                           
003150    ELSE                                                                  
003160       PERFORM 2110-CHEQ-COD-I THRU 2110-CHEQ-COD-F                       
003170          VARYING WS-ESC-IDX FROM 1 BY 1                                  
003180          UNTIL WS-ESC-IDX > ESC-RES-CANT                                 
003190    END-IF.                                                               
003200*                                                                         
003210 2100-VALIDAR-F. EXIT.                                                    
003220*                                                                         
003230 2110-CHEQ-COD-I.                                                         
003240*                                                                         
003250    IF ESC-RES-LISTA(WS-ESC-IDX) < 1                                      
003260          OR ESC-RES-LISTA(WS-ESC-IDX) > 10                               
003270       SET ESC-INVALIDO TO TRUE                                           
003280    END-IF.                                                               
003290*                                                                         
003300 2110-CHEQ-COD-F. EXIT.                                                   
003310*                                                                         
003320*    SEGUNDA PASADA: EXIGE AL MENOS UN GANADOR Y AL MENOS UN              
003330*    PERDEDOR (REGLA S8), A PARTIR DEL CONTEO POR CODIGO QUE              
003340*    2200-CANONIZAR-I YA DEJO ARMADO.                                     
003350 2150-CHEQ-GANAPERD-I.                                                    
003360*                                                                         
003370    MOVE 0 TO WS-ESC-GANAD-CANT                                           
003380    PERFORM 2160-SUMAR-GANAD-I THRU 2160-SUMAR-GANAD-F                    
003390       VARYING TAB-RES-INDEX FROM 1 BY 1                                  
003400       UNTIL TAB-RES-INDEX > 10                                           
003410*                                                                         
003420    IF WS-ESC-GANAD-CANT = 0                                              
003430       SET ESC-INVALIDO TO TRUE                                           
003440    END-IF                                                                
003450    IF WS-ESC-GANAD-CANT = ESC-RES-CANT                                   
003460       SET ESC-INVALIDO TO TRUE                                           
003470    END-IF.                                                               
003480*                                                                         
003490 2150-CHEQ-GANAPERD-F. EXIT.                                              
003500*                                                                         
003510 2160-SUMAR-GANAD-I.                                                      
003520*                                                                         
003530    IF TAB-RES-ES-GANADOR(TAB-RES-INDEX)                                  
003540       ADD WS-ESC-CONT-POR-COD(TAB-RES-INDEX) TO WS-ESC-GANAD-CANT        
003550    END-IF.                                                               
003560*                                                                         
003570 2160-SUMAR-GANAD-F. EXIT.                                                
003580*                                                                         
003590*---- REGLA S4 - FORMA CANONICA (CONTEO Y COPIA) ----------------         
003600 2200-CANONIZAR-I.                                                        
003610*                                                                         
003620    PERFORM 2210-VACIAR-CONT-I THRU 2210-VACIAR-CONT-F                    
003630       VARYING WS-ESC-COD-INDEX FROM 1 BY 1                               
003640       UNTIL WS-ESC-COD-INDEX > 10                                        
003650*                                                                         
003660    PERFORM 2220-CONTAR-1-COD-I THRU 2220-CONTAR-1-COD-F                  
003670       VARYING WS-ESC-IDX FROM 1 BY 1                                     
003680       UNTIL WS-ESC-IDX > ESC-RES-CANT                                    
003690*                                                                         
003700*    LIMPIA LOS 20 CASILLEROS DE SALIDA ANTES DE VOLVER A                 
003710*    LLENARLOS; EVITA QUE QUEDEN CODIGOS DEL ESCENARIO ANTERIOR           
003720*    EN LOS CASILLEROS QUE ESTE ESCENARIO NO USA.                         
003730    PERFORM 2225-VACIAR-CANON-I THRU 2225-VACIAR-CANON-F                  
003740       VARYING WS-ESC-POS FROM 1 BY 1                                     
003750       UNTIL WS-ESC-POS > 20                                              
003760*                                                                         
003770    MOVE 1 TO WS-ESC-POS                                                  
003780    PERFORM 2230-COPIAR-1-COD-I THRU 2230-COPIAR-1-COD-F                  
003790       VARYING TAB-RES-INDEX FROM 1 BY 1                                  
003800       UNTIL TAB-RES-INDEX > 10.                                          
003810*                                                                         
003820 2200-CANONIZAR-F. EXIT.                                                  
003830*                                                                         
003840 2210-VACIAR-CONT-I.                                                      
003850*                                                                         
003860    MOVE 0 TO WS-ESC-CONT-POR-COD(WS-ESC-COD-INDEX).                      
003870*                                                                         
003880 2210-VACIAR-CONT-F. EXIT.                                                
003890*                                                                         
003900 2225-VACIAR-CANON-I.                                                     
003910*                                                                         
003920    MOVE 0 TO ESCS-CANON-LISTA(WS-ESC-POS).                               
003930*                                                                         
003940 2225-VACIAR-CANON-F. EXIT.                                               
003950*                                                                         
003960 2220-CONTAR-1-COD-I.                                                     
003970*                                                                         
003980    ADD 1 TO WS-ESC-CONT-POR-COD(ESC-RES-LISTA(WS-ESC-IDX)).              
003990*                                                                         
004000 2220-CONTAR-1-COD-F. EXIT.                                               
004010*                                                                         
004020*    REPITE EL CODIGO CANONICO TANTAS VECES COMO APARECIO EN              
004030*    EL ESCENARIO DE ENTRADA, EN EL ORDEN FIJO DE LA TABLA                
004040*    CPRESTAB (TODOS LOS WINNER, LUEGO TODOS LOS QUOTA-WINNER,            
004050*    Y ASI SIGUIENDO HASTA TIED-SORE-LOSER).                              
004060 2230-COPIAR-1-COD-I.                                                     
004070*                                                                         
004080    PERFORM 2240-COPIAR-1-REP-I THRU 2240-COPIAR-1-REP-F                  
004090       VARYING WS-ESC-IDX FROM 1 BY 1                                     
004100       UNTIL WS-ESC-IDX > WS-ESC-CONT-POR-COD(TAB-RES-INDEX).             
004110*                                                                         
004120 2230-COPIAR-1-COD-F. EXIT.                                               
004130*                                                                         
004140 2240-COPIAR-1-REP-I.                                                     
004150*                                                                         
004160    MOVE TAB-RES-CODIGO(TAB-RES-INDEX)                                    
004170                          TO ESCS-CANON-LISTA(WS-ESC-POS)                 
004180    ADD 1 TO WS-ESC-POS.                                                  
004190*                                                                         
004200 2240-COPIAR-1-REP-F. EXIT.                                               
004210*                                                                         
004220*---- REGLAS S1/S2/S3 - CLASIFICACION DEL ESCENARIO -------------         
004230 2300-CLASIFICAR-I.                                                       
004240*                                                                         
004250    MOVE 0 TO WS-ESC-GANAD-CANT                                           
004260    SET ESC-SIN-EMPATE TO TRUE                                            
004270    SET ESC-SIN-EMPPERD TO TRUE                                           
004280*                                                                         
004290    PERFORM 2310-CLASIF-1-COD-I THRU 2310-CLASIF-1-COD-F                  
004300       VARYING TAB-RES-INDEX FROM 1 BY 1                                  
004310       UNTIL TAB-RES-INDEX > 10                                           
004320*                                                                         
004330    MOVE WS-ESC-GANAD-CANT   TO ESCS-GANAD-CANT                           
004340    MOVE WS-ESC-EMPATE-FLAG  TO ESCS-EMPATE-FLAG                          
004350    MOVE WS-ESC-EMPPERD-FLAG TO ESCS-EMPPERD-FLAG.                        
004360*                                                                         
004370 2300-CLASIFICAR-F. EXIT.                                                 
004380*                                                                         
004390 2310-CLASIF-1-COD-I.                                                     
004400*                                                                         
004410    IF WS-ESC-CONT-POR-COD(TAB-RES-INDEX) > 0                             
004420       IF TAB-RES-ES-GANADOR(TAB-RES-INDEX)                               
004430          ADD WS-ESC-CONT-POR-COD(TAB-RES-INDEX)                          
004440                                   TO WS-ESC-GANAD-CANT                   
004450       END-IF                                                             
004460       IF TAB-RES-ES-EMPATE(TAB-RES-INDEX)                                
004470          SET ESC-HAY-EMPATE TO TRUE                                      
004480       END-IF                                                             
004490       IF TAB-RES-CODIGO(TAB-RES-INDEX) = 10                              
004500          SET ESC-HAY-EMPPERD TO TRUE                                     
004510       END-IF                                                             
004520    END-IF.                                                               
004530*                                                                         
004540 2310-CLASIF-1-COD-F. EXIT.                                               
004550*                                                                         
004560*---- REGLA S5 - EQUIVALENCIA ENTRE ESCENARIOS ------------------         
004570*    COMPARA EL CONTEO POR CODIGO DEL ESCENARIO RECIEN LEIDO              
004580*    CONTRA EL DEL ESCENARIO ANTERIOR. PARAGRAFO DE USO                   
004590*    GENERAL, NO INTEGRA EL LAYOUT DE SALIDA; SE DEJA COMO                
004600*    TRAZA DE AUDITORIA Y COMO CONTRAPARTE COBOL DE LA PRUEBA             
004610*    DE IGUALDAD DE ESCENARIOS.                                           
004620 3300-SON-EQUIV-I.                                                        
004630*                                                                         
004640    SET ESC-ES-EQUIVALENTE TO TRUE                                        
004650    PERFORM 3310-COMPARAR-1-COD-I THRU 3310-COMPARAR-1-COD-F              
004660       VARYING WS-ESC-ANT-INDEX FROM 1 BY 1                               
004670       UNTIL WS-ESC-ANT-INDEX > 10                                        
004680*                                                                         
004690    IF ESC-ES-EQUIVALENTE                                                 
004700       DISPLAY '* ESCENARIO ' ESC-ID                                      
004710               ' EQUIVALENTE AL ANTERIOR (REGLA S5)'                      
004720    END-IF                                                                
004730*                                                                         
004740    PERFORM 3320-GUARDAR-1-COD-I THRU 3320-GUARDAR-1-COD-F                
004750       VARYING WS-ESC-ANT-INDEX FROM 1 BY 1                               
004760       UNTIL WS-ESC-ANT-INDEX > 10.                                       
004770*                                                                         
004780 3300-SON-EQUIV-F. EXIT.                                                  
004790*                                                                         
004800 3310-COMPARAR-1-COD-I.                                                   
004810*                                                                         
004820    IF WS-ESC-CONT-POR-COD(WS-ESC-ANT-INDEX) IS NOT EQUAL                 
004830       WS-ESC-CONT-ANT-COD(WS-ESC-ANT-INDEX)                              
004840       SET ESC-NO-ES-EQUIVALENTE TO TRUE                                  
004850    END-IF.                                                               
004860*                                                                         
004870 3310-COMPARAR-1-COD-F. EXIT.                                             
004880*                                                                         
004890 3320-GUARDAR-1-COD-I.                                                    
004900*                                                                         
004910    MOVE WS-ESC-CONT-POR-COD(WS-ESC-ANT-INDEX)                            
004920                      TO WS-ESC-CONT-ANT-COD(WS-ESC-ANT-INDEX).           
004930*                                                                         
004940 3320-GUARDAR-1-COD-F. EXIT.                                              
004950*                                                                         
004960*---- REGLA S7 - TOTAL TEORICO DE ESCENARIOS (POR REGISTRO) -----         
004970*    ACUMULA LA FRECUENCIA DE ESTA CANTIDAD DE RESULTADOS PARA            
004980*    DETERMINAR AL FINAL DEL LOTE CUAL FUE LA MAS FRECUENTE               
004990*    (VER 9999-FINAL-I). EL CALCULO TEORICO EN SI SE HACE UNA             
005000*    SOLA VEZ AL FINAL, PARA LA CANTIDAD MODAL.                           
005010 4000-CONTAR-ESCEN-I.                                                     
005020*                                                                         
005030    ADD 1 TO WS-ESC-FREC-CANT(ESC-RES-CANT).                              
005040*                                                                         
005050 4000-CONTAR-ESCEN-F. EXIT.                                               
005060*                                                                         
005070*---- REGLA S6 - FORMULA N(W,L) ----------------------------------        
005080*    N(W,L) = 4 ELEVADO A LA W, POR 5 ELEVADO A (L-1).                    
005090*    SE CALCULA POR MULTIPLICACION ITERATIVA, NO POR                      
005100*    RECURSION, SIGUIENDO LA NORMA DEL SHOP DE NO USAR                    
005110*    LLAMADAS RECURSIVAS EN LOTE.  RECIBE WS-ESC-CALC-W Y                 
005120*    WS-ESC-CALC-L, DEVUELVE WS-ESC-N-VALOR.                              
005130 4100-CALC-N-I.                                                           
005140*                                                                         
005150    MOVE 4 TO WS-ESC-N-VALOR                                              
005160*                                                                         
005170    PERFORM 4110-MULT-POR-4-I THRU 4110-MULT-POR-4-F                      
005180       VARYING WS-ESC-CALC-IDX FROM 2 BY 1                                
005190       UNTIL WS-ESC-CALC-IDX > WS-ESC-CALC-W                              
005200*                                                                         
005210    PERFORM 4120-MULT-POR-5-I THRU 4120-MULT-POR-5-F                      
005220       VARYING WS-ESC-CALC-IDX FROM 2 BY 1                                
005230       UNTIL WS-ESC-CALC-IDX > WS-ESC-CALC-L.                             
005240*                                                                         
005250 4100-CALC-N-F. EXIT.                                                     
005260*                                                                         
005270 4110-MULT-POR-4-I.                                                       
005280*                                                                         
005290    MULTIPLY 4 BY WS-ESC-N-VALOR.                                         
005300*                                                                         
005310 4110-MULT-POR-4-F. EXIT.                                                 
005320*                                                                         
005330 4120-MULT-POR-5-I.                                                       
005340*                                                                         
005350    MULTIPLY 5 BY WS-ESC-N-VALOR.                                         
005360*                                                                         
005370 4120-MULT-POR-5-F. EXIT.                                                 
005380*                                                                         
005390*---- REGLA S7 - TOTAL T(C) PARA LA CANTIDAD MODAL ---------------        
005400*    T(C) = SUMA PARA W = 1 HASTA C-1 DE N(W, C-W).  SE INFORMA           
005410*    SOLO HASTA CT-CANDIDATOS-TOPE; POR ENCIMA SE DEVUELVE EL             
005420*    CENTINELA DE DESBORDE (TODOS NUEVES).                                
005430 4200-CALC-T-I.                                                           
005440*                                                                         
005450    IF WS-ESC-FREC-MODAL < CT-CANDIDATOS-MIN                              
005460          OR WS-ESC-FREC-MODAL > CT-CANDIDATOS-TOPE                       
005470       MOVE WS-ESC-T-DESB TO WS-ESC-T-VALOR                               
005480    ELSE                                                                  
005490       MOVE 0 TO WS-ESC-T-VALOR                                           
005500       PERFORM 4210-SUMAR-1-W-I THRU 4210-SUMAR-1-W-F                     
005510          VARYING WS-ESC-CALC-W FROM 1 BY 1                               
005520          UNTIL WS-ESC-CALC-W >= WS-ESC-FREC-MODAL                        
005530    END-IF.                                                               
005540*                                                                         
005550 4200-CALC-T-F. EXIT.                                                     
005560*                                                                         
005570 4210-SUMAR-1-W-I.                                                        
005580*                                                                         
005590    COMPUTE WS-ESC-CALC-L = WS-ESC-FREC-MODAL - WS-ESC-CALC-W             
005600    PERFORM 4100-CALC-N-I THRU 4100-CALC-N-F                              
005610    ADD WS-ESC-N-VALOR TO WS-ESC-T-VALOR.                                 
005620*                                                                         
005630 4210-SUMAR-1-W-F. EXIT.                                                  
005640*                                                                         
005650*--------------------------------------------------------------           
005660 2500-GRABAR-I.                                                           
005670*                                                                         
005680    MOVE ESC-ID             TO ESCS-ID                                    
005690*                                                                         
005700    WRITE REG-SALESC FROM ESCS-REGISTRO                                   
005710*                                                                         
005720    IF FS-SALESC IS NOT EQUAL '00'                                        
005730       DISPLAY '* ERROR EN WRITE SALESC = ' FS-SALESC                     
005740       MOVE 9999 TO RETURN-CODE                                           
005750       SET WS-FIN-LECTURA TO TRUE                                         
005760    ELSE                                                                  
005770       ADD 1 TO WS-ESC-ESCRITOS                                           
005780       IF ESCS-HAY-EMPATE                                                 
005790          ADD 1 TO WS-ESC-EMPATADOS                                       
005800       END-IF                                                             
005810    END-IF.                                                               
005820*                                                                         
005830 2500-GRABAR-F. EXIT.                                                     
005840*                                                                         
005850*--------------------------------------------------------------           
005860 2600-LEER-I.                                                             
005870*                                                                         
005880    READ ENTESC INTO ESC-REGISTRO                                         
005890*                                                                         
005900    EVALUATE FS-ENTESC                                                    
005910       WHEN '00'                                                          
005920          ADD 1 TO WS-ESC-LEIDOS                                          
005930       WHEN '10'                                                          
005940          SET WS-FIN-LECTURA TO TRUE                                      
005950       WHEN OTHER                                                         
005960          DISPLAY '* ERROR EN LECTURA ENTESC : ' FS-ENTESC                
005970          SET WS-FIN-LECTURA TO TRUE                                      
005980    END-EVALUATE.                                                         
005990*                                                                         
006000 2600-LEER-F. EXIT.                                                       
006010*                                                                         
006020*---- SECCION ESCENARIO DEL REPORTE DE CONTROL ------------------         
006030 8000-IMPRIMIR-ESC-I.                                                     
006040*                                                                         
006050    MOVE 'SCENARIO SECTION' TO RPT-SEC-TEXTO                              
006060    WRITE REG-RPTCTL FROM RPT-LIN-SECCION AFTER 1                         
006070*                                                                         
006080    MOVE 'SCENARIOS READ:'     TO RPT-DET-ETIQUETA                        
006090    MOVE WS-ESC-LEIDOS         TO RPT-DET-VALOR                           
006100    WRITE REG-RPTCTL FROM RPT-LIN-DETALLE AFTER 1                         
006110*                                                                         
006120    MOVE 'SCENARIOS REJECTED:' TO RPT-DET-ETIQUETA                        
006130    MOVE WS-ESC-RECHAZADOS     TO RPT-DET-VALOR                           
006140    WRITE REG-RPTCTL FROM RPT-LIN-DETALLE AFTER 1                         
006150*                                                                         
006160    MOVE 'RESULTS WRITTEN:'    TO RPT-DET-ETIQUETA                        
006170    MOVE WS-ESC-ESCRITOS       TO RPT-DET-VALOR                           
006180    WRITE REG-RPTCTL FROM RPT-LIN-DETALLE AFTER 1                         
006190*                                                                         
006200    MOVE 'TIED SCENARIOS:'     TO RPT-DET-ETIQUETA                        
006210    MOVE WS-ESC-EMPATADOS      TO RPT-DET-VALOR                           
006220    WRITE REG-RPTCTL FROM RPT-LIN-DETALLE AFTER 1.                        
006230*                                                                         
006240 8000-IMPRIMIR-ESC-F. EXIT.                                               
006250*                                                                         
006260*--------------------------------------------------------------           
006270*    2011-04-20 NBIAGGI  BUSQUEDA DE LA CANTIDAD DE RESULTADOS            
006280*               MAS FRECUENTE DEL LOTE, PARA EL CALCULO                   
006290*               TEORICO DE CANTIDAD DE ESCENARIOS.                NBG1104 
006300 8100-BUSCAR-MODAL-I.                                                     
006310*                                                                         
006320    MOVE 0 TO WS-ESC-FREC-MODAL                                           
006330    MOVE 0 TO WS-ESC-FREC-MODAL-VAL                                       
006340*                                                                         
006350    PERFORM 8110-BUSCAR-1-MODAL-I THRU 8110-BUSCAR-1-MODAL-F              
006360       VARYING WS-ESC-FREC-INDEX FROM 1 BY 1                              
006370       UNTIL WS-ESC-FREC-INDEX > 20.                                      
006380*                                                                         
006390 8100-BUSCAR-MODAL-F. EXIT.                                               
006400*                                                                         
006410 8110-BUSCAR-1-MODAL-I.                                                   
006420*                                                                         
006430    IF WS-ESC-FREC-CANT(WS-ESC-FREC-INDEX) > WS-ESC-FREC-MODAL-VAL        
006440       MOVE WS-ESC-FREC-CANT(WS-ESC-FREC-INDEX)                           
006450                                     TO WS-ESC-FREC-MODAL-VAL             
006460       MOVE WS-ESC-FREC-INDEX        TO WS-ESC-FREC-MODAL                 
006470    END-IF.                                                               
006480*                                                                         
006490 8110-BUSCAR-1-MODAL-F. EXIT.                                             
006500*                                                                         
006510*--------------------------------------------------------------           
006520 8200-TRAZA-TOTALES-I.                                                    
006530*                                                                         
006540    PERFORM 8210-TRAZA-1-ACUM-I THRU 8210-TRAZA-1-ACUM-F                  
006550       VARYING WS-ESC-TOTAL-INDEX FROM 1 BY 1                             
006560       UNTIL WS-ESC-TOTAL-INDEX > 4.                                      
006570*                                                                         
006580 8200-TRAZA-TOTALES-F. EXIT.                                              
006590*                                                                         
006600 8210-TRAZA-1-ACUM-I.                                                     
006610*                                                                         
006620    DISPLAY 'ACUM(' WS-ESC-TOTAL-INDEX ') = '                             
006630            WS-ESC-TOTAL-ENTRY(WS-ESC-TOTAL-INDEX).                       
006640*                                                                         
006650 8210-TRAZA-1-ACUM-F. EXIT.                                               
006660*                                                                         
006670*--------------------------------------------------------------           
006680 9999-FINAL-I.                                                            
006690*                                                                         
006700    PERFORM 8000-IMPRIMIR-ESC-I THRU 8000-IMPRIMIR-ESC-F                  
006710*                                                                         
006720    PERFORM 8100-BUSCAR-MODAL-I THRU 8100-BUSCAR-MODAL-F                  
006730    PERFORM 4200-CALC-T-I       THRU 4200-CALC-T-F                        
006740*                                                                         
006750    PERFORM 8200-TRAZA-TOTALES-I THRU 8200-TRAZA-TOTALES-F                
006760*                                                                         
006770    DISPLAY ' '                                                           
006780    DISPLAY '===================================================='        
006790    DISPLAY 'ESCENARIOS LEIDOS    : ' WS-ESC-LEIDOS                       
006800    DISPLAY 'ESCENARIOS RECHAZADOS: ' WS-ESC-RECHAZADOS                   
006810    DISPLAY 'RESULTADOS GRABADOS  : ' WS-ESC-ESCRITOS                     
006820    DISPLAY 'ESCENARIOS EMPATADOS : ' WS-ESC-EMPATADOS                    
006830    DISPLAY 'CANTIDAD DE RESULTADOS MAS FRECUENTE: '                      
006840            WS-ESC-FREC-MODAL                                             
006850    DISPLAY 'TOTAL TEORICO DE ESCENARIOS T(C)     : '                     
006860            WS-ESC-T-VALOR                                                
006870*                                                                         
006880    CLOSE ENTESC                                                          
006890    IF FS-ENTESC IS NOT EQUAL '00'                                        
006900       DISPLAY '* ERROR EN CLOSE ENTESC = ' FS-ENTESC                     
006910    END-IF                                                                
006920*                                                                         
006930    CLOSE SALESC                                                          
006940    IF FS-SALESC IS NOT EQUAL '00'                                        
006950       DISPLAY '* ERROR EN CLOSE SALESC = ' FS-SALESC                     
006960    END-IF                                                                
006970*                                                                         
006980    CLOSE RPTCTL                                                          
006990    IF FS-RPTCTL IS NOT EQUAL '00'                                        
007000       DISPLAY '* ERROR EN CLOSE RPTCTL = ' FS-RPTCTL                     
007010    END-IF.                                                               
007020*                                                                         
007030 9999-FINAL-F. EXIT.                                                      
007040*****************************************************************         
