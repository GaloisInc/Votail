000100*****************************************************************         
000110*    CPRPTCTL                                                  *          
000120*    LINEAS DE IMPRESION DEL REPORTE DE CONTROL DEL LOTE        *         
000130*    (ARCHIVO RPTCTL), COMPARTIDAS POR PGMBOLET Y PGMESCEN.    *          
000140*    LARGO DE LINEA = 80 COLUMNAS.                               *        
000150*****************************************************************         
000160*    HISTORIA:                                                            
000170*    1989-03-20 RRG  ALTA ORIGINAL.                               RRG0320 
000180*    2011-04-18 NBIAGGI  AGREGADA LINEA DE SECCION PARA                   
000190*               SEPARAR BOLETA DE ESCENARIO EN EL MISMO                   
000200*               REPORTE.                                          NBG0418 
000210*****************************************************************         
000220*    EL TITULO, LOS ENCABEZADOS DE SECCION Y LAS ETIQUETAS SE             
000230*    DEJAN EN INGLES PORQUE ASI LOS FIJA EL FORMATO DE                    
000240*    INTERCAMBIO ACORDADO CON LA JUNTA ELECTORAL.                         
000250 01  RPT-LIN-TITULO.                                                      
000260    03  FILLER                  PIC X(27)      VALUE                      
000270                                 'VOTAIL BATCH CONTROL REPORT'.           
000280    03  FILLER                  PIC X(53)      VALUE SPACES.              
000290*                                                                         
000300 01  RPT-LIN-SECCION.                                                     
000310    03  RPT-SEC-TEXTO           PIC X(20)      VALUE SPACES.              
000320    03  FILLER                  PIC X(60)      VALUE SPACES.              
000330*                                                                         
000340 01  RPT-LIN-DETALLE.                                                     
000350    03  FILLER                  PIC X(02)      VALUE SPACES.              
000360    03  RPT-DET-ETIQUETA        PIC X(24)      VALUE SPACES.              
000370    03  RPT-DET-VALOR           PIC ZZZ,ZZ9.                              
000380    03  FILLER                  PIC X(47)      VALUE SPACES.              
000390*                                                                         
000400*    VISTA ALTERNATIVA DE LA LINEA DE DETALLE PARA DEPURACION             
000410*    POR PANTALLA (MUESTRA ETIQUETA + VALOR SIN RELLENO).                 
000420 01  RPT-LIN-DETALLE-DEPURA REDEFINES RPT-LIN-DETALLE.                    
000430    03  RPTD-ETIQ-VALOR         PIC X(33).                                
000440    03  FILLER                  PIC X(47).                                
000450*****************************************************************         
