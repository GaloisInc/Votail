000100*****************************************************************         
000110*    CPBOLSAL                                                  *          
000120*    LAYOUT BOLETA DE SALIDA (ARCHIVO SALBOL)                  *          
000130*    LARGO REGISTRO = 15 BYTES (13 UTILES + 02 RESERVA)        *          
000140*****************************************************************         
000150*    HISTORIA:                                                            
000160*    1989-03-14 RRG  ALTA ORIGINAL DEL LAYOUT.                    RRG0314 
000170*    2006-02-20 PFR  DOCUMENTACION DE POSICIONES                          
000180*               RELATIVAS A PEDIDO DE AUDITORIA.                  PFR0220 
000190*****************************************************************         
000200*    REGISTRO DE INTERCAMBIO, CON RESERVA DE EXPANSION AL FINAL.          
000210 01  BOLS-REGISTRO.                                                       
000220*        POSICION RELATIVA (01:06) ECO DEL NUMERO DE BOLETA               
000230    03  BOLS-ID                 PIC 9(06)      VALUE ZEROS.               
000240*        POSICION RELATIVA (07:05) CANDIDATO ASIGNADO LUEGO               
000250*        DE LAS TRANSFERENCIAS SIMULADAS DEL LOTE.                        
000260*        00000 = NO TRANSFERIBLE.                                         
000270    03  BOLS-CAND-ASIG          PIC 9(05)      VALUE ZEROS.               
000280*        POSICION RELATIVA (12:02) PREFERENCIAS AUN NO                    
000290*        CONSUMIDAS (REGLA B6).                                           
000300    03  BOLS-PREF-REST          PIC 9(02)      VALUE ZEROS.               
000310*        POSICION RELATIVA (14:02) RESERVA PARA USO FUTURO                
000320    03  FILLER                  PIC X(02)      VALUE SPACES.              
000330*****************************************************************         
