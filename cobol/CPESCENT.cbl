000100*****************************************************************         
000110*    CPESCENT                                                  *          
000120*    LAYOUT ESCENARIO DE ENTRADA (ARCHIVO ENTESC)              *          
000130*    LARGO REGISTRO = 48 BYTES (46 UTILES + 02 RESERVA)        *          
000140*****************************************************************         
000150*    HISTORIA:                                                            
000160*    1991-09-05 RRG  ALTA ORIGINAL DEL LAYOUT.                    RRG0905 
000170*    1999-06-01 OVD  REVISION Y2K - SIN CAMPOS FECHA EN ESTE              
000180*               LAYOUT, NO REQUIERE CAMBIO.                       OVD9906 
000190*    2011-04-18 NBIAGGI  ACLARADOS LOS CODIGOS DE RESULTADO               
000200*               VALIDOS (01 A 10), VER TABLA CPRESTAB.            NBG0418 
000210*****************************************************************         
000220*    REGISTRO DE INTERCAMBIO, CON RESERVA DE EXPANSION AL FINAL           
000230*    IGUAL CONVENCION QUE LOS DECLARE DE TABLA DB2 DEL SHOP.              
000240 01  ESC-REGISTRO.                                                        
000250*        POSICION RELATIVA (01:04) NUMERO DE ORDEN DEL ESCENARIO          
000260    03  ESC-ID                  PIC 9(04)      VALUE ZEROS.               
000270*        POSICION RELATIVA (05:02) CANTIDAD DE RESULTADOS POR             
000280*        CANDIDATO INFORMADOS (RANGO 2 A 20)                              
000290    03  ESC-RES-CANT            PIC 9(02)      VALUE ZEROS.               
000300*        POSICION RELATIVA (07:40) CODIGO DE RESULTADO POR                
000310*        CANDIDATO, 20 CASILLEROS DE 2 POSICIONES.                        
000320*        CASILLERO NO UTILIZADO = 00. CODIGOS VALIDOS 01-10               
000330*        SEGUN TABLA CPRESTAB.                                            
000340    03  ESC-RES-LISTA           OCCURS 20 TIMES                           
000350                                 INDEXED BY ESC-RES-INDEX                 
000360                                 PIC 9(02)      VALUE ZEROS.              
000370*        POSICION RELATIVA (47:02) RESERVA PARA USO FUTURO                
000380    03  FILLER                  PIC X(02)      VALUE SPACES.              
000390*****************************************************************         
