000100*****************************************************************         
000110*    CPESCSAL                                                  *          
000120*    LAYOUT ESCENARIO DE SALIDA (ARCHIVO SALESC)               *          
000130*    LARGO REGISTRO = 50 BYTES (48 UTILES + 02 RESERVA)        *          
000140*****************************************************************         
000150*    HISTORIA:                                                            
000160*    1991-09-05 RRG  ALTA ORIGINAL DEL LAYOUT.                    RRG0905 
000170*    2011-04-18 NBIAGGI  AGREGADOS LOS DOS INDICADORES DE                 
000180*               EMPATE (REGLAS S2/S3).                            NBG0418 
000190*****************************************************************         
000200*    REGISTRO DE INTERCAMBIO, CON RESERVA DE EXPANSION AL FINAL.          
000210 01  ESCS-REGISTRO.                                                       
000220*        POSICION RELATIVA (01:04) ECO DEL NUMERO DE ESCENARIO            
000230    03  ESCS-ID                 PIC 9(04)      VALUE ZEROS.               
000240*        POSICION RELATIVA (05:02) CANTIDAD DE RESULTADOS                 
000250*        CLASE GANADOR (REGLA S1)                                         
000260    03  ESCS-GANAD-CANT         PIC 9(02)      VALUE ZEROS.               
000270*        POSICION RELATIVA (07:01) INDICADOR DE EMPATE GENERAL            
000280*        'Y' = HAY AL MENOS UN RESULTADO EMPATADO (REGLA S2)              
000290    03  ESCS-EMPATE-FLAG        PIC X          VALUE 'N'.                 
000300        88  ESCS-HAY-EMPATE                   VALUE 'Y'.                  
000310        88  ESCS-SIN-EMPATE                   VALUE 'N'.                  
000320*        POSICION RELATIVA (08:01) INDICADOR DE PERDEDOR                  
000330*        EMPATADO-SIN-CUPO (REGLA S3)                                     
000340    03  ESCS-EMPPERD-FLAG       PIC X          VALUE 'N'.                 
000350        88  ESCS-HAY-EMPPERD                   VALUE 'Y'.                 
000360        88  ESCS-SIN-EMPPERD                   VALUE 'N'.                 
000370*        POSICION RELATIVA (09:40) CODIGOS DE RESULTADO EN                
000380*        ORDEN CANONICO (REGLA S4), 20 CASILLEROS DE 2 POS.               
000390    03  ESCS-CANON-LISTA        OCCURS 20 TIMES                           
000400                                 INDEXED BY ESCS-CANON-INDEX              
000410                                 PIC 9(02)      VALUE ZEROS.              
000420*        POSICION RELATIVA (49:02) RESERVA PARA USO FUTURO                
000430    03  FILLER                  PIC X(02)      VALUE SPACES.              
000440*****************************************************************         
