000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. PGMBOLET.                                                    
000120 AUTHOR. R RODRIGUEZ GOMEZ.                                               
000130 INSTALLATION. DIRECCION DE SISTEMAS - JUNTA ELECTORAL.                   
000140 DATE-WRITTEN. 03/14/89.                                                  
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENCIAL - USO EXCLUSIVO DEL ESCRUTINIO.                   
000170*                                                                         
000180*****************************************************************         
000190*                                                               *         
000200*    PGMBOLET  -  TRANSFERENCIA SIMULADA DE BOLETAS            *          
000210*    =============================================             *          
000220*    PRIMER PASO DEL JOB DE ESCRUTINIO POR VOTO UNICO           *         
000230*    TRANSFERIBLE (PR-STV).  PROCESA EL ARCHIVO ENTBOL, UNA     *         
000240*    BOLETA POR REGISTRO CON SU LISTA ORDENADA DE               *         
000250*    PREFERENCIAS, Y DEJA EN SALBOL EL CANDIDATO AL QUE CADA    *         
000260*    BOLETA QUEDA ASIGNADA LUEGO DE SIMULAR LAS                 *         
000270*    TRANSFERENCIAS DEL LOTE.  ESCRIBE LA PRIMERA MITAD DEL     *         
000280*    RPTCTL (SECCION BOLETA); EL SEGUNDO PASO DEL JOB           *         
000290*    (PGMESCEN) ABRE EL MISMO RPTCTL EN EXTEND Y AGREGA LA      *         
000300*    SECCION DE ESCENARIOS.                                     *         
000310*                                                               *         
000320*****************************************************************         
000330*    HISTORIA DE CAMBIOS:                                                 
000340*    89/03/14 RRG  PROGRAMA ORIGINAL.                             RRG8903 
000350*    90/08/02 RRG  CORREGIDO CORTE DE BOLETA CON 20                       
000360*             PREFERENCIAS (DESBORDABA AL TRANSFERIR).            RRG9008 
000370*    93/01/11 MGOMEZ  SE AGREGA CONTADOR DE BOLETAS                       
000380*             RECHAZADAS AL REPORTE DE CONTROL.                   MGZ9301 
000390*    95/05/30 LBIDEGAIN  VALIDACION B1: SE RECHAZA TODA                   
000400*             BOLETA CON PREFERENCIA EN CERO.                     LBG9505 
000410*    97/02/18 LBIDEGAIN  REVISADA LA CUENTA DE                            
000420*             PREFERENCIAS RESTANTES (REGLA B6).                  LBG9702 
000430*    98/11/09 OVIEDO  REVISION Y2K - EL PROGRAMA NO                       
000440*             ALMACENA FECHAS DE 2 DIGITOS DE ANIO EN                     
000450*             ARCHIVO; SOLO ACCEPT FROM DATE PARA                         
000460*             ENCABEZADO DE REPORTE. SIN IMPACTO.                 OVD9811 
000470*    99/04/05 OVIEDO  CIERRE REVISION Y2K - APROBADO                      
000480*             POR CONTROL DE CALIDAD.                             OVD9904 
000490*    02/09/17 PFERRO  SE AGREGA CONTEO DE NO                              
000500*             TRANSFERIBLES AL FINALIZAR EL LOTE.                 PFR0209 
000510*    06/02/21 PFERRO  SE DOCUMENTA LA CANTIDAD FIJA DE                    
000520*             TRANSFERENCIAS SIMULADAS COMO PARAMETRO                     
000530*             DE CORRIDA (CT-TRANSFERENCIAS).                     PFR0602 
000540*    11/04/19 NBIAGGI  SE AGREGA TRAZA DE PREFERENCIA                     
000550*             SIGUIENTE (REGLA B4) Y VERIFICACION DE                      
000560*             PRIMERA PREFERENCIA (REGLA B8) POR BOLETA.          NBG1104 
000570*    18/07/24 QROJAS  LIMPIEZA GENERAL DE COMENTARIOS Y                   
000580*             PASAJE DE CONTADORES A USAGE COMP POR                       
000590*             NORMA DE PROGRAMACION DEL SHOP.                     QRJ1807 
000600*****************************************************************         
000610 ENVIRONMENT DIVISION.                                                    
000620 CONFIGURATION SECTION.                                                   
000630*                                                                         
000640 SPECIAL-NAMES.                                                           
000650    C01 IS TOP-OF-FORM.                                                   
000660*                                                                         
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690*                                                                         
000700    SELECT ENTBOL ASSIGN DDENTBOL                                         
000710    FILE STATUS IS FS-ENTBOL.                                             
000720*                                                                         
000730    SELECT SALBOL ASSIGN DDSALBOL                                         
000740    FILE STATUS IS FS-SALBOL.                                             
000750*                                                                         
000760    SELECT RPTCTL ASSIGN DDRPTCTL                                         
000770    FILE STATUS IS FS-RPTCTL.                                             
000780*                                                                         
000790*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
000800 DATA DIVISION.                                                           
000810 FILE SECTION.                                                            
000820*                                                                         
000830 FD  ENTBOL                                                               
000840    BLOCK CONTAINS 0 RECORDS                                              
000850    RECORDING MODE IS F.                                                  
000860 01  REG-ENTBOL                 PIC X(110).                               
000870*                                                                         
000880 FD  SALBOL                                                               
000890    BLOCK CONTAINS 0 RECORDS                                              
000900    RECORDING MODE IS F.                                                  
000910 01  REG-SALBOL                 PIC X(15).                                
000920*                                                                         
000930 FD  RPTCTL                                                               
000940    BLOCK CONTAINS 0 RECORDS                                              
000950    RECORDING MODE IS F.                                                  
000960 01  REG-RPTCTL                 PIC X(80).                                
000970*                                                                         
000980 WORKING-STORAGE SECTION.                                                 
000990*=======================*                                                 
001000*                                                                         
001010*----------- ARCHIVOS ------------------------------------------          
001020 77  FS-ENTBOL                  PIC XX         VALUE SPACES.              
001030 77  FS-SALBOL                  PIC XX         VALUE SPACES.              
001040 77  FS-RPTCTL                  PIC XX         VALUE SPACES.              
001050*                                                                         
001060 77  WS-STATUS-FIN               PIC X.                                   
001070    88  WS-FIN-LECTURA                         VALUE 'Y'.                 
001080    88  WS-NO-FIN-LECTURA                      VALUE 'N'.                 
001090*                                                                         
001100*----------- CONSTANTES DE CORRIDA ------------------------------         
001110*    CANTIDAD DE TRANSFERENCIAS SIMULADAS DEL LOTE (REGLA B5).            
001120*    SE DEJA FIJA COMO VALOR DE DEMOSTRACION DEL SHOP; SI LA              
001130*    JUNTA ELECTORAL PIDE OTRA CANTIDAD SE CAMBIA ESTE VALUE Y            
001140*    SE RECOMPILA.                                                        
001150 01  CT-CONSTANTES.                                                       
001160    03  CT-TRANSFERENCIAS       PIC 9(02)  USAGE COMP  VALUE 3.           
001170    03  CT-CAND-NOTRANSF        PIC 9(05)  USAGE COMP  VALUE 0.           
001180    03  CT-OFFSET-PREVIO        PIC S9(02) USAGE COMP  VALUE +1.          
001190    03  FILLER                  PIC X(01)         VALUE SPACE.            
001200*                                                                         
001210*----------- VARIABLES DE PROCESO -------------------------------         
001220 77  WS-BOL-POS                 PIC S9(04) USAGE COMP  VALUE 0.           
001230 77  WS-BOL-IDX                 PIC S9(04) USAGE COMP  VALUE 0.           
001240 77  WS-BOL-CONTADOR             PIC S9(04) USAGE COMP  VALUE 0.          
001250 77  WS-BOL-CAND-ASIG           PIC 9(05)               VALUE 0.          
001260 77  WS-BOL-PREF-REST           PIC 9(02)  USAGE COMP  VALUE 0.           
001270 77  WS-BOL-SIG-CAND            PIC 9(05)               VALUE 0.          
001280 77  WS-BOL-CHEQ-CAND            PIC 9(05)               VALUE 0.         
001290*                                                                         
001300 77  WS-BOL-VALIDO-FLAG          PIC X                  VALUE 'S'.        
001310    88  BOL-VALIDO                                      VALUE 'S'.        
001320    88  BOL-INVALIDO                                    VALUE 'N'.        
001330*                                                                         
001340 77  WS-BOL-ESTA-ASIG-FLAG        PIC X                 VALUE 'N'.        
001350    88  BOL-ESTA-ASIGNADA                               VALUE 'S'.        
001360    88  BOL-NO-ESTA-ASIGNADA                            VALUE 'N'.        
001370*                                                                         
001380 77  WS-BOL-1RA-PREF-FLAG         PIC X                 VALUE 'N'.        
001390    88  BOL-ES-1RA-PREF                                 VALUE 'S'.        
001400    88  BOL-NO-ES-1RA-PREF                          VALUE 'N'.            
001410*                                                                         
001420*----------- ACUMULADORES --------------------------------------          
001430 01  WS-BOL-TOTALES.                                                      
001440    03  WS-BOL-LEIDAS           PIC 9(07)  USAGE COMP  VALUE 0.           
001450    03  WS-BOL-RECHAZADAS       PIC 9(07)  USAGE COMP  VALUE 0.           
001460    03  WS-BOL-ESCRITAS         PIC 9(07)  USAGE COMP  VALUE 0.           
001470    03  WS-BOL-NOTRANSF         PIC 9(07)  USAGE COMP  VALUE 0.           
001480    03  FILLER                  PIC X(01)         VALUE SPACE.            
001490*                                                                         
001500*    VISTA DE LOS MISMOS 4 CONTADORES COMO ARREGLO, PARA LA               
001510*    TRAZA DE FIN DE LOTE (8100-TRAZA-TOTALES-I) SIN REPETIR              
001520*    CUATRO VECES EL MISMO DISPLAY.                                       
001530 01  WS-BOL-TOTALES-TBL REDEFINES WS-BOL-TOTALES.                         
001540    03  WS-BOL-TOTAL-ENTRY      OCCURS 4 TIMES                            
001550                                 INDEXED BY WS-BOL-TOTAL-INDEX            
001560                                 PIC 9(07)  USAGE COMP.                   
001570    03  FILLER                  PIC X(01).                                
001580*                                                                         
001590*----------- FECHA DE PROCESO ------------------------------------        
001600 01  WS-FECHA-HOY.                                                        
001610    03  WS-FECHA-HOY-AA          PIC 99            VALUE ZEROS.           
001620    03  WS-FECHA-HOY-MM          PIC 99            VALUE ZEROS.           
001630    03  WS-FECHA-HOY-DD          PIC 99            VALUE ZEROS.           
001640    03  FILLER                  PIC X(01)         VALUE SPACE.            
001650*                                                                         
001660*    VISTA NUMERICA CONTINUA DE LA MISMA FECHA, USADA PARA                
001670*    COMPARAR CONTRA EL PARAMETRO DE CORRIDA SI HICIERA FALTA.            
001680 01  WS-FECHA-HOY-NUM REDEFINES WS-FECHA-HOY.                             
001690    03  WS-FECHA-HOY-AAMMDD      PIC 9(06).                               
001700    03  FILLER                  PIC X(01).                                
001710*                                                                         
001720*//////////// COPYS DE LAYOUT //////////////////////////////////          
001730    COPY CPBOLENT.                                                        
001740    COPY CPBOLSAL.                                                        
001750    COPY CPRPTCTL.                                                        
001760*////////////////////////////////////////////////////////////////         
001770*                                                                         
001780*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
001790 PROCEDURE DIVISION.                                                      
001800*                                                                         
001810 MAIN-PROGRAM-INICIO.                                                     
001820*                                                                         
001830    PERFORM 1000-INICIO-I   THRU 1000-INICIO-F                            
001840    PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F                           
001850                                 UNTIL WS-FIN-LECTURA                     
001860    PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.                            
001870*                                                                         
001880 MAIN-PROGRAM-FINAL. GOBACK.                                              
001890*                                                                         
001900*--------------------------------------------------------------           
001910 1000-INICIO-I.                                                           
001920*                                                                         
001930    ACCEPT WS-FECHA-HOY FROM DATE                                         
001940    SET WS-NO-FIN-LECTURA TO TRUE                                         
001950*                                                                         
001960    OPEN INPUT ENTBOL                                                     
001970    IF FS-ENTBOL IS NOT EQUAL '00'                                        
001980       DISPLAY '* ERROR EN OPEN ENTBOL = ' FS-ENTBOL                      
001990       SET WS-FIN-LECTURA TO TRUE                                         
002000    END-IF                                                                
002010*                                                                         
002020    OPEN OUTPUT SALBOL                                                    
002030    IF FS-SALBOL IS NOT EQUAL '00'                                        
002040       DISPLAY '* ERROR EN OPEN SALBOL = ' FS-SALBOL                      
002050       MOVE 9999 TO RETURN-CODE                                           
002060       SET WS-FIN-LECTURA TO TRUE                                         
002070    END-IF                                                                
002080*                                                                         
002090    OPEN OUTPUT RPTCTL                                                    
002100    IF FS-RPTCTL IS NOT EQUAL '00'                                        
002110       DISPLAY '* ERROR EN OPEN RPTCTL = ' FS-RPTCTL                      
002120       MOVE 9999 TO RETURN-CODE                                           
002130       SET WS-FIN-LECTURA TO TRUE                                         
002140    END-IF                                                                
002150*                                                                         
002160*    PRIMER REGISTRO FUERA DEL LOOP PRINCIPAL                             
002170    PERFORM 2500-LEER-I THRU 2500-LEER-F                                  
002180*                                                                         
002190    IF WS-FIN-LECTURA                                                     
002200       DISPLAY '* ARCHIVO ENTBOL VACIO EN INICIO' FS-ENTBOL               
002210    END-IF.                                                               
002220*                                                                         
002230 1000-INICIO-F. EXIT.                                                     
002240*                                                                         
002250*--------------------------------------------------------------           
002260 2000-PROCESO-I.                                                          
002270*                                                                         
002280    PERFORM 2100-VALIDAR-I THRU 2100-VALIDAR-F                            
002290*                                                                         
002300    IF BOL-VALIDO                                                         
002310       PERFORM 2200-CARGAR-I      THRU 2200-CARGAR-F                      
002320       PERFORM 2300-TRANSFERIR-I  THRU 2300-TRANSFERIR-F                  
002330          VARYING WS-BOL-CONTADOR FROM 1 BY 1                             
002340          UNTIL WS-BOL-CONTADOR > CT-TRANSFERENCIAS                       
002350       PERFORM 2400-ASIGNAR-I     THRU 2400-ASIGNAR-F                     
002360       PERFORM 3000-PREVIO-I      THRU 3000-PREVIO-F                      
002370       PERFORM 3100-ESTA-ASIG-I   THRU 3100-ESTA-ASIG-F                   
002380       PERFORM 3200-ES-1RA-PREF-I THRU 3200-ES-1RA-PREF-F                 
002390       PERFORM 2600-GRABAR-I      THRU 2600-GRABAR-F                      
002400    ELSE                                                                  
002410       ADD 1 TO WS-BOL-RECHAZADAS                                         
002420       DISPLAY '* BOLETA RECHAZADA ID = ' BOL-ID                          
002430    END-IF                                                                
002440*                                                                         
002450    PERFORM 2500-LEER-I THRU 2500-LEER-F.                                 
002460*                                                                         
002470 2000-PROCESO-F. EXIT.                                                    
002480*                                                                         
002490*---- REGLA B1/S8 - VALIDACION DE LA BOLETA ---------------------         
002500 2100-VALIDAR-I.                                                          
002510*                                                                         
002520    SET BOL-VALIDO TO TRUE                                                
002530*                                                                         
002540    IF BOL-PREF-CANT < 1                                                  
002550       SET BOL-INVALIDO TO TRUE                                           
002560    ELSE                                                                  
002570       PERFORM 2110-CHEQ-PREF-I THRU 2110-CHEQ-PREF-F                     
002580          VARYING WS-BOL-IDX FROM 1 BY 1                                  
002590          UNTIL WS-BOL-IDX > BOL-PREF-CANT                                
002600    END-IF.                                                               
002610*                                                                         
002620 2100-VALIDAR-F. EXIT.                                                    
002630*                                                                         
002640 2110-CHEQ-PREF-I.                                                        
002650*                                                                         
002660    IF BOL-PREF-CAND(WS-BOL-IDX) = ZERO                                   
002670       SET BOL-INVALIDO TO TRUE                                           
002680    END-IF.                                                               
002690*                                                                         
002700 2110-CHEQ-PREF-F. EXIT.                                                  
002710*                                                                         
002720*---- REGLA B2/B9 - CARGA DE LA LISTA DE PREFERENCIAS -----------         
002730 2200-CARGAR-I.                                                           
002740*                                                                         
002750*    LA LISTA YA FUE LEIDA EN BOL-PREF-LISTA; CARGAR SOLO FIJA            
002760*    LA POSICION INICIAL EN EL PRIMER CASILLERO. UNA BOLETA DE            
002770*    UNA SOLA PREFERENCIA (BOL-PREF-CANT = 1) SIGUE EL MISMO              
002780*    CAMINO (REGLA B9).                                                   
002790    MOVE 1 TO WS-BOL-POS.                                                 
002800*                                                                         
002810 2200-CARGAR-F. EXIT.                                                     
002820*                                                                         
002830*---- REGLA B5 - TRANSFERENCIA ----------------------------------         
002840 2300-TRANSFERIR-I.                                                       
002850*                                                                         
002860    IF WS-BOL-POS <= BOL-PREF-CANT                                        
002870       ADD 1 TO WS-BOL-POS                                                
002880    END-IF.                                                               
002890*                                                                         
002900 2300-TRANSFERIR-F. EXIT.                                                 
002910*                                                                         
002920*---- REGLA B3/B6 - ASIGNACION ACTUAL Y PREFERENCIAS RESTANTES --         
002930 2400-ASIGNAR-I.                                                          
002940*                                                                         
002950    IF WS-BOL-POS > BOL-PREF-CANT                                         
002960       MOVE CT-CAND-NOTRANSF TO WS-BOL-CAND-ASIG                          
002970    ELSE                                                                  
002980       MOVE BOL-PREF-CAND(WS-BOL-POS) TO WS-BOL-CAND-ASIG                 
002990    END-IF                                                                
003000*                                                                         
003010    COMPUTE WS-BOL-PREF-REST = BOL-PREF-CANT - (WS-BOL-POS - 1)           
003020    IF WS-BOL-PREF-REST < 0                                               
003030       MOVE 0 TO WS-BOL-PREF-REST                                         
003040    END-IF.                                                               
003050*                                                                         
003060 2400-ASIGNAR-F. EXIT.                                                    
003070*                                                                         
003080*---- REGLA B4 - PREFERENCIA SIGUIENTE (LOOK-AHEAD) -------------         
003090*    OBTIENE LA PREFERENCIA EN (POSICION ACTUAL + OFFSET); SE             
003100*    USA CON OFFSET = 1 PARA LA TRAZA DE AUDITORIA DEL LOTE.              
003110 3000-PREVIO-I.                                                           
003120*                                                                         
003130    COMPUTE WS-BOL-IDX = WS-BOL-POS + CT-OFFSET-PREVIO                    
003140    IF WS-BOL-IDX > 0 AND WS-BOL-IDX <= BOL-PREF-CANT                     
003150       MOVE BOL-PREF-CAND(WS-BOL-IDX) TO WS-BOL-SIG-CAND                  
003160    ELSE                                                                  
003170       MOVE CT-CAND-NOTRANSF TO WS-BOL-SIG-CAND                           
003180    END-IF.                                                               
003190*                                                                         
003200 3000-PREVIO-F. EXIT.                                                     
003210*                                                                         
003220*---- REGLA B7 - LA BOLETA ESTA ASIGNADA A (TEST) ---------------         
003230*    SE USA AQUI PARA DETECTAR LAS BOLETAS QUE TERMINAN                   
003240*    NO TRANSFERIBLES Y ALIMENTAR EL TOTAL DE CONTROL.                    
003250 3100-ESTA-ASIG-I.                                                        
003260*                                                                         
003270    MOVE CT-CAND-NOTRANSF TO WS-BOL-CHEQ-CAND                             
003280    IF WS-BOL-CAND-ASIG = WS-BOL-CHEQ-CAND                                
003290       SET BOL-ESTA-ASIGNADA TO TRUE                                      
003300       ADD 1 TO WS-BOL-NOTRANSF                                           
003310    ELSE                                                                  
003320       SET BOL-NO-ESTA-ASIGNADA TO TRUE                                   
003330    END-IF.                                                               
003340*                                                                         
003350 3100-ESTA-ASIG-F. EXIT.                                                  
003360*                                                                         
003370*---- REGLA B8 - TEST DE PRIMERA PREFERENCIA --------------------         
003380*    TRAZA DE AUDITORIA: REUTILIZA WS-BOL-CHEQ-CAND (CANDIDATO            
003390*    NO TRANSFERIBLE, FIJADO EN 3100-ESTA-ASIG-I) PARA CONFIRMAR          
003400*    QUE LA PRIMERA PREFERENCIA DE LA BOLETA NUNCA ES EL                  
003410*    RESERVADO 00000 (INVARIANTE DE LA REGLA B1).                         
003420 3200-ES-1RA-PREF-I.                                                      
003430*                                                                         
003440    IF BOL-PREF-CANT > 0                                                  
003450          AND BOL-PREF-CAND(1) = WS-BOL-CHEQ-CAND                         
003460       SET BOL-ES-1RA-PREF TO TRUE                                        
003470       DISPLAY '* ALERTA: PRIMERA PREFERENCIA RESERVADA ID = '            
003480               BOL-ID                                                     
003490    ELSE                                                                  
003500       SET BOL-NO-ES-1RA-PREF TO TRUE                                     
003510    END-IF.                                                               
003520*                                                                         
003530 3200-ES-1RA-PREF-F. EXIT.                                                
003540*                                                                         
003550*--------------------------------------------------------------           
003560 2500-LEER-I.                                                             
003570*                                                                         
003580    READ ENTBOL INTO BOL-REGISTRO                                         
003590*                                                                         
003600    EVALUATE FS-ENTBOL                                                    
003610       WHEN '00'                                                          
003620          ADD 1 TO WS-BOL-LEIDAS                                          
003630       WHEN '10'                                                          
003640          SET WS-FIN-LECTURA TO TRUE                                      
003650       WHEN OTHER                                                         
003660          DISPLAY '* ERROR EN LECTURA ENTBOL : ' FS-ENTBOL                
003670          SET WS-FIN-LECTURA TO TRUE                                      
003680    END-EVALUATE.                                                         
003690*                                                                         
003700 2500-LEER-F. EXIT.                                                       
003710*                                                                         
003720*--------------------------------------------------------------           
003730 2600-GRABAR-I.                                                           
003740*                                                                         
003750    MOVE BOL-ID             TO BOLS-ID                                    
003760    MOVE WS-BOL-CAND-ASIG   TO BOLS-CAND-ASIG                             
003770    MOVE WS-BOL-PREF-REST   TO BOLS-PREF-REST                             
003780*                                                                         
003790    WRITE REG-SALBOL FROM BOLS-REGISTRO                                   
003800*                                                                         
003810    IF FS-SALBOL IS NOT EQUAL '00'                                        
003820       DISPLAY '* ERROR EN WRITE SALBOL = ' FS-SALBOL                     
003830       MOVE 9999 TO RETURN-CODE                                           
003840       SET WS-FIN-LECTURA TO TRUE                                         
003850    ELSE                                                                  
003860       ADD 1 TO WS-BOL-ESCRITAS                                           
003870    END-IF.                                                               
003880*                                                                         
003890 2600-GRABAR-F. EXIT.                                                     
003900*                                                                         
003910*---- SECCION BOLETA DEL REPORTE DE CONTROL ---------------------         
003920 8000-IMPRIMIR-BOL-I.                                                     
003930*                                                                         
003940    WRITE REG-RPTCTL FROM RPT-LIN-TITULO AFTER TOP-OF-FORM                
003950*                                                                         
003960    MOVE 'BALLOT SECTION' TO RPT-SEC-TEXTO                                
003970    WRITE REG-RPTCTL FROM RPT-LIN-SECCION AFTER 1                         
003980*                                                                         
003990    MOVE 'BALLOTS READ:'      TO RPT-DET-ETIQUETA                         
004000    MOVE WS-BOL-LEIDAS        TO RPT-DET-VALOR                            
004010    WRITE REG-RPTCTL FROM RPT-LIN-DETALLE AFTER 1                         
004020*                                                                         
004030    MOVE 'BALLOTS REJECTED:'  TO RPT-DET-ETIQUETA                         
004040    MOVE WS-BOL-RECHAZADAS    TO RPT-DET-VALOR                            
004050    WRITE REG-RPTCTL FROM RPT-LIN-DETALLE AFTER 1                         
004060*                                                                         
004070    MOVE 'RESULTS WRITTEN:'   TO RPT-DET-ETIQUETA                         
004080    MOVE WS-BOL-ESCRITAS      TO RPT-DET-VALOR                            
004090    WRITE REG-RPTCTL FROM RPT-LIN-DETALLE AFTER 1                         
004100*                                                                         
004110    MOVE 'NON-TRANSFERABLE:'  TO RPT-DET-ETIQUETA                         
004120    MOVE WS-BOL-NOTRANSF      TO RPT-DET-VALOR                            
004130    WRITE REG-RPTCTL FROM RPT-LIN-DETALLE AFTER 1.                        
004140*                                                                         
004150 8000-IMPRIMIR-BOL-F. EXIT.                                               
004160*                                                                         
004170*--------------------------------------------------------------           
004180*    2011-04-18 NBIAGGI  TRAZA DE LOS 4 ACUMULADORES POR                  
004190*               INDICE, PEDIDA PARA EL LIBRO DE CONTROL DE                
004200*               OPERACIONES (NO VA AL REPORTE).                   NBG0418 
004210 8100-TRAZA-TOTALES-I.                                                    
004220*                                                                         
004230    PERFORM 8110-TRAZA-1-ACUM-I THRU 8110-TRAZA-1-ACUM-F                  
004240       VARYING WS-BOL-TOTAL-INDEX FROM 1 BY 1                             
004250       UNTIL WS-BOL-TOTAL-INDEX > 4.                                      
004260*                                                                         
004270 8100-TRAZA-TOTALES-F. EXIT.                                              
004280*                                                                         
004290 8110-TRAZA-1-ACUM-I.                                                     
004300*                                                                         
004310    DISPLAY 'ACUM(' WS-BOL-TOTAL-INDEX ') = '                             
004320            WS-BOL-TOTAL-ENTRY(WS-BOL-TOTAL-INDEX).                       
004330*                                                                         
004340 8110-TRAZA-1-ACUM-F. EXIT.                                               
004350*                                                                         
004360*--------------------------------------------------------------           
004370 9999-FINAL-I.                                                            
004380*                                                                         
004390    PERFORM 8000-IMPRIMIR-BOL-I THRU 8000-IMPRIMIR-BOL-F                  
004400*                                                                         
004410    PERFORM 8100-TRAZA-TOTALES-I THRU 8100-TRAZA-TOTALES-F                
004420*                                                                         
004430    DISPLAY ' '                                                           
004440    DISPLAY '===================================================='        
004450    DISPLAY 'BOLETAS LEIDAS     : ' WS-BOL-LEIDAS                         
004460    DISPLAY 'BOLETAS RECHAZADAS : ' WS-BOL-RECHAZADAS                     
004470    DISPLAY 'RESULTADOS GRABADOS: ' WS-BOL-ESCRITAS                       
004480    DISPLAY 'NO TRANSFERIBLES   : ' WS-BOL-NOTRANSF                       
004490*                                                                         
004500    CLOSE ENTBOL                                                          
004510    IF FS-ENTBOL IS NOT EQUAL '00'                                        
004520       DISPLAY '* ERROR EN CLOSE ENTBOL = ' FS-ENTBOL                     
004530    END-IF                                                                
004540*                                                                         
004550    CLOSE SALBOL                                                          
004560    IF FS-SALBOL IS NOT EQUAL '00'                                        
004570       DISPLAY '* ERROR EN CLOSE SALBOL = ' FS-SALBOL                     
004580    END-IF                                                                
004590*                                                                         
004600    CLOSE RPTCTL                                                          
004610    IF FS-RPTCTL IS NOT EQUAL '00'                                        
004620       DISPLAY '* ERROR EN CLOSE RPTCTL = ' FS-RPTCTL                     
004630    END-IF.                                                               
004640*                                                                         
004650 9999-FINAL-F. EXIT.                                                      
004660*****************************************************************         
