000100*****************************************************************         
000110*    CPBOLENT                                                  *          
000120*    LAYOUT BOLETA DE ENTRADA (ARCHIVO ENTBOL)                 *          
000130*    LARGO REGISTRO = 110 BYTES (108 UTILES + 02 RESERVA)      *          
000140*****************************************************************         
000150*    HISTORIA:                                                            
000160*    1989-03-14 RRG  ALTA ORIGINAL DEL LAYOUT.                    RRG0314 
000170*    1994-11-02 LMB  SE ACLARA POSICION DEL CERO                          
000180*               RESERVADO (NO TRANSFERIBLE).                      LMB1102 
000190*    1999-06-01 OVD  REVISION Y2K - SIN CAMPOS FECHA EN ESTE              
000200*               LAYOUT, NO REQUIERE CAMBIO.                       OVD9906 
000210*    2006-02-20 PFR  AUMENTADA DOCUMENTACION DE POSICIONES                
000220*               RELATIVAS A PEDIDO DE AUDITORIA.                  PFR0220 
000230*****************************************************************         
000240*    REGISTRO DE INTERCAMBIO, CON RESERVA DE EXPANSION AL FINAL           
000250*    IGUAL CONVENCION QUE LOS DECLARE DE TABLA DB2 DEL SHOP.              
000260 01  BOL-REGISTRO.                                                        
000270*        POSICION RELATIVA (01:06) NUMERO DE ORDEN DE LA BOLETA           
000280    03  BOL-ID                  PIC 9(06)      VALUE ZEROS.               
000290*        POSICION RELATIVA (07:02) CANTIDAD DE PREFERENCIAS               
000300*        VALIDAS VOLCADAS EN LA BOLETA (RANGO 1 A 20)                     
000310    03  BOL-PREF-CANT           PIC 9(02)      VALUE ZEROS.               
000320*        POSICION RELATIVA (09:100) LISTA ORDENADA DE                     
000330*        PREFERENCIAS, 20 CASILLEROS DE 5 POSICIONES.                     
000340*        CASILLERO NO UTILIZADO = 00000.                                  
000350*        CANDIDATO 00000 ES EL RESERVADO "NO TRANSFERIBLE" Y              
000360*        NUNCA DEBE APARECER COMO PREFERENCIA VALIDA (REGLA B1).          
000370    03  BOL-PREF-LISTA          OCCURS 20 TIMES                           
000380                                 INDEXED BY BOL-PREF-INDEX                
000390                                 PIC 9(05)      VALUE ZEROS.              
000400*        POSICION RELATIVA (109:02) RESERVA PARA USO FUTURO               
000410    03  FILLER                  PIC X(02)      VALUE SPACES.              
000420*****************************************************************         
